000100****************************************************************
000200* PROGRAM:  NPCDET
000300*
000400* AUTHOR :  T. WOZNIAK
000500*           MARKET SYSTEMS GROUP
000600****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    NPCDET.
000900 AUTHOR.        R. OKONKWO.
001000 INSTALLATION.  MARKET SYSTEMS GROUP.
001100 DATE-WRITTEN.  05/11/94.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400 
001500****************************************************************
001600*REMARKS.
001700*    CALLED BY MARKDOM ONCE PER BUFFERED SELL ORDER WHEN THE
001800*    NPC-FILTER-ON SWITCH IS SET.  SCORES A SINGLE ORDER'S
001900*    DURATION FIELD FOR THE LIKELIHOOD IT IS AN NPC-SEEDED
002000*    ORDER RATHER THAN A PLAYER ORDER - NO STATE IS CARRIED
002100*    FROM ONE CALL TO THE NEXT.
002200*
002300*    RULE (SEE THE ORIG-1140 DESIGN NOTE ON FILE WITH THE
002400*    MARKET SYSTEMS GROUP): A PLAYER CANNOT POST A SELL
002500*    ORDER LONGER THAN 90 DAYS.  NPC SEED ORDERS ARE COMMONLY
002600*    ISSUED FOR 365 DAYS.  DURATION > 90 IS THEREFORE TREATED
002700*    AS A CERTAIN NPC ORDER; A MISSING OR NON-NUMERIC DURATION
002800*    IS TREATED AS DEFINITELY NOT NPC RATHER THAN REJECTED, SO
002900*    A BAD FEED ROW DOES NOT SILENTLY DROP A REAL OPPORTUNITY.
003000****************************************************************
003100*  HISTORY OF CHANGE
003200*  --------------------------------------------------------
003300*  05/11/94  R.OKONKWO   ORIG-0294  INITIAL VERSION - GENERIC
003400*                                   ORDER-DURATION SANITY CHECK
003500*                                   SHARED BY SEVERAL ORIG-0294
003600*                                   BATCH JOBS AT GO-LIVE
003700*  06/22/97  T.WOZNIAK   ORIG-1140  REPURPOSED AS THE MARKDOM
003800*                                   NPC-DETECTION FILTER; UNUSED
003900*                                   CALLERS OF THE OLD SANITY-
004000*                                   CHECK ENTRY POINT WERE MOVED
004100*                                   OFF THIS COPY OF THE MODULE
004200*  11/04/98  T.WOZNIAK   ORIG-1288  CONFIDENCE NOW RETURNED AS
004300*                                   A SCORE (0.0/1.0) RATHER
004400*                                   THAN A Y/N FLAG, SO MARKDOM
004500*                                   CAN APPLY ITS OWN THRESHOLD
004600****************************************************************
004700 
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 
005800 01  WS-NPCDET-FIELDS.
005900     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
006000     05  WS-PROGRAM-STATUS-BRK REDEFINES WS-PROGRAM-STATUS.
006100         10  WS-STATUS-CODE           PIC X(4).
006200         10  WS-STATUS-TEXT           PIC X(26).
006300     05  WS-DURATION-LIMIT-DAYS   PIC 9(3) COMP-3 VALUE 90.
006400     05  FILLER                   PIC X(10).
006500 
006600 LINKAGE SECTION.
006700 
006800 01  ORDER-DURATION               PIC X(3).
006900 01  ORDER-DURATION-N REDEFINES ORDER-DURATION
007000                                  PIC 9(3).
007100 01  NPC-CONFIDENCE-SCORE         PIC 9V9.
007200 01  NPC-CONFIDENCE-SCORE-X REDEFINES
007300         NPC-CONFIDENCE-SCORE     PIC XX.
007400 
007500****************************************************************
007600 PROCEDURE DIVISION USING ORDER-DURATION,
007700                           NPC-CONFIDENCE-SCORE.
007800 
007900 000-MAIN.
008000     MOVE 'SCOR' TO WS-STATUS-CODE.
008100     MOVE 'ING ORDER DURATION' TO WS-STATUS-TEXT.
008200     IF ORDER-DURATION-N IS NOT NUMERIC
008300         MOVE 0.0 TO NPC-CONFIDENCE-SCORE
008400     ELSE
008500         IF ORDER-DURATION-N > WS-DURATION-LIMIT-DAYS
008600             MOVE 1.0 TO NPC-CONFIDENCE-SCORE
008700         ELSE
008800             MOVE 0.0 TO NPC-CONFIDENCE-SCORE
008900         END-IF
009000     END-IF.
009100     MOVE 'DONE' TO WS-STATUS-CODE.
009200     GOBACK.
