000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MARKDOM.
000300 AUTHOR.        R. OKONKWO.
000400 INSTALLATION.  MARKET SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/11/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900****************************************************************
001000*REMARKS.
001100*    MARKDOM SELECTS SELL ORDERS FOR ONE REGION'S HOME STATION
001200*    FROM THE OVERNIGHT ORDER-BOOK SNAPSHOT, GROUPS THEM BY ITEM
001300*    TYPE, AND WORKS OUT WHETHER BUYING UP THE CHEAPEST ORDERS
001400*    IN A GROUP - UP TO THE CONFIGURED INVESTMENT CAP - AND
001500*    RESELLING THE REST AT A HIGHER PRICE WOULD CLEAR THE
001600*    TARGET RETURN ON INVESTMENT AFTER SALES TAX.  ITEMS THAT
001700*    DO NOT CLEAR THE TARGET, OR WHERE THE WHOLE VISIBLE MARKET
001800*    WOULD HAVE TO BE BOUGHT UP, PRODUCE NO RESULT ROW.
001900*
002000*    WHEN THE NPC FILTER SWITCH (UPSI-0) IS ON, EVERY SELL
002100*    ORDER IN A GROUP IS SCORED BY NPCDET BEFORE THE BUY-UP
002200*    LOOP RUNS SO THAT NPC-SEEDED ORDERS (EFFECTIVELY UNLIMITED
002300*    SUPPLY, NOT A REAL COMPETITOR) DO NOT DISTORT THE
002400*    INVESTMENT CAP MATH.
002500*
002600*    INPUT   - MKTORDS  (DD)  LIVE ORDER SNAPSHOT, ONE REGION
002700*            - ITEMNAM  (DD)  ITEM NAME LOOKUP TABLE
002800*    OUTPUT  - DOMRSLT  (DD)  ONE ROW PER SURVIVING ITEM, DESC
002900****************************************************************
003000*  HISTORY OF CHANGE
003100*  --------------------------------------------------------
003200*  05/11/94  R.OKONKWO   ORIG-0294  INITIAL VERSION - FIXED
003300*                                   PRICE TARGET, NO ROI CHECK
003400*  09/03/95  R.OKONKWO   ORIG-0714  ADDED ROI/TAX CHECK AND
003500*                                   ITEM NAME DECORATION
003600*  06/22/97  T.WOZNIAK   ORIG-1140  ADDED NPC-DETECTION FILTER
003700*                                   GATE (CALLS NEW NPCDET)
003800*  02/09/99  T.WOZNIAK   ORIG-1301  Y2K SWEEP - NO DATE FIELDS
003900*                                   OF OUR OWN TO WIDEN;
004000*                                   MKTORD/ITEMTAB VERIFIED
004100*                                   CLEAN
004200****************************************************************
004300 
004400 ENVIRONMENT DIVISION.
004500 
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS NPC-FILTER-ON
005200            OFF STATUS IS NPC-FILTER-OFF.
005300 
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 
005700     SELECT MO-INPUT-FILE   ASSIGN TO UT-S-MKTORDS.
005800     SELECT IT-INPUT-FILE   ASSIGN TO UT-S-ITEMNAM.
005900     SELECT MD-SORT-FILE    ASSIGN TO UT-S-SORTFIL1.
006000     SELECT MD-WORK-FILE    ASSIGN TO UT-S-WORKFILE.
006100     SELECT MD-SORT2-FILE   ASSIGN TO UT-S-SORTFIL2.
006200     SELECT MD-OUTPUT-FILE  ASSIGN TO UT-S-DOMRSLT.
006300 
006400 DATA DIVISION.
006500 
006600 FILE SECTION.
006700 
006800 FD  MO-INPUT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 143 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS MO-INPUT-REC.
007400 01  MO-INPUT-REC                     PIC X(143).
007500 
007600 FD  IT-INPUT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 118 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS IT-INPUT-REC.
008200 01  IT-INPUT-REC                     PIC X(118).
008300 
008400 SD  MD-SORT-FILE
008500     RECORD CONTAINS 76 CHARACTERS
008600     DATA RECORD IS SW-MKTORD-SORT-REC.
008700 01  SW-MKTORD-SORT-REC.
008800     05  SW-TYPE-ID                   PIC 9(9).
008900     05  SW-PRICE                     PIC 9(15)V99.
009000     05  SW-ORDER-ID                  PIC 9(18).
009100     05  SW-VOLUME-REMAIN             PIC 9(9).
009200     05  SW-DURATION                  PIC X(3).
009300     05  SW-DURATION-N REDEFINES SW-DURATION
009400                                      PIC 9(3).
009500     05  FILLER                       PIC X(20).
009600 
009700*        INTERMEDIATE SURVIVOR FILE, ONE ROW PER ITEM THAT
009800*        CLEARED THE BUY-UP/ROI CHECK, NOT YET IN FINAL
009900*        ROI-DESCENDING ORDER
010000 FD  MD-WORK-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 222 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS MD-WORK-RECORD.
010600 01  MD-WORK-RECORD.
010700     05  MDW-TYPE-ID                  PIC 9(9).
010800     05  MDW-ITEM-NAME                PIC X(100).
010900     05  MDW-ORDERS-CLEARED           PIC 9(9).
011000     05  MDW-TOTAL-ITEMS-BOUGHT       PIC 9(9).
011100     05  MDW-TOTAL-INVESTMENT         PIC 9(15)V99.
011200     05  MDW-TARGET-SELL-PRICE        PIC 9(15)V99.
011300     05  MDW-PROFIT-PER-ITEM          PIC 9(15)V99.
011400     05  MDW-TOTAL-PROFIT             PIC 9(15)V99.
011500     05  MDW-ROI-PERCENTAGE           PIC 9(5)V99.
011600     05  FILLER                       PIC X(20).
011700 
011800 SD  MD-SORT2-FILE
011900     RECORD CONTAINS 222 CHARACTERS
012000     DATA RECORD IS SW2-SORT-REC.
012100 01  SW2-SORT-REC.
012200     05  SW2-TYPE-ID                  PIC 9(9).
012300     05  SW2-ITEM-NAME                PIC X(100).
012400     05  SW2-ORDERS-CLEARED           PIC 9(9).
012500     05  SW2-TOTAL-ITEMS-BOUGHT       PIC 9(9).
012600     05  SW2-TOTAL-INVESTMENT         PIC 9(15)V99.
012700     05  SW2-TARGET-SELL-PRICE        PIC 9(15)V99.
012800     05  SW2-PROFIT-PER-ITEM          PIC 9(15)V99.
012900     05  SW2-TOTAL-PROFIT             PIC 9(15)V99.
013000     05  SW2-ROI-PERCENTAGE           PIC 9(5)V99.
013100     05  FILLER                       PIC X(20).
013200 
013300 FD  MD-OUTPUT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 222 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS MD-OUTPUT-RECORD.
013900 01  MD-OUTPUT-RECORD.
014000     05  MDO-TYPE-ID                  PIC 9(9).
014100     05  MDO-ITEM-NAME                PIC X(100).
014200     05  MDO-ORDERS-CLEARED           PIC 9(9).
014300     05  MDO-TOTAL-ITEMS-BOUGHT       PIC 9(9).
014400     05  MDO-TOTAL-INVESTMENT         PIC 9(15)V99.
014500     05  MDO-TARGET-SELL-PRICE        PIC 9(15)V99.
014600     05  MDO-PROFIT-PER-ITEM          PIC 9(15)V99.
014700     05  MDO-TOTAL-PROFIT             PIC 9(15)V99.
014800     05  MDO-ROI-PERCENTAGE           PIC 9(5)V99.
014900     05  FILLER                       PIC X(20).
015000 
015100 WORKING-STORAGE SECTION.
015200 
015300 01  PROGRAM-INDICATOR-SWITCHES.
015400     05  WS-EOF-INPUT-SW              PIC X(3)  VALUE 'NO '.
015500         88  EOF-INPUT                          VALUE 'YES'.
015600     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE 'NO '.
015700         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
015800     05  WS-CAP-BREACHED-SW           PIC X(3)  VALUE 'NO '.
015900         88  CAP-BREACHED                       VALUE 'YES'.
016000     05  WS-ITEM-NAME-FOUND-SW        PIC X(3)  VALUE 'NO '.
016100         88  ITEM-NAME-FOUND                    VALUE 'YES'.
016200     05  WS-RESULT-OK-SW              PIC X(3)  VALUE 'YES'.
016300         88  RESULT-OK                          VALUE 'YES'.
016400         88  RESULT-REJECTED                    VALUE 'NO '.
016500     05  FILLER                       PIC X(10).
016600 
016700 01  WS-CONFIG-VALUES.
016800*            HOME STATION FOR THIS RUN - PASSED BY JCL PARM
016900*            IN PRODUCTION, HARD-CODED HERE FOR THE SAMPLE RUN
017000     05  MKD-TARGET-LOCATION-ID       PIC 9(18)
017100                                      VALUE 60003760.
017200     05  MKD-TARGET-LOCATION-ID-X REDEFINES
017300             MKD-TARGET-LOCATION-ID  PIC X(18).
017400     05  MKD-MAX-INVESTMENT-MILL      PIC 9(9) COMP
017500                                      VALUE 500.
017600     05  MKD-MAX-INVESTMENT-ISK       PIC 9(15)V99
017700                                      VALUE ZERO.
017800     05  MKD-TARGET-ROI-PCT           PIC 9(3)V99
017900                                      VALUE 020.00.
018000     05  MKD-TAX-PCT                  PIC 9(3)V99
018100                                      VALUE 008.00.
018200     05  MKD-NPC-CONFIDENCE-THRESH    PIC 9V9
018300                                      VALUE 1.0.
018400     05  FILLER                       PIC X(20).
018500 
018600 01  WS-BREAK-CONTROLS.
018700     05  WS-PREVIOUS-TYPE-ID          PIC 9(9).
018800     05  FILLER                       PIC X(10).
018900 
019000*        RAW BUFFER OF ONE TYPE-ID GROUP, PRICE-ASCENDING AS
019100*        RELEASED BY SORT-FILE-1 (NPC CANDIDATES STILL
019200*        PRESENT)
019300 01  WS-GROUP-BUFFER.
019400     05  WS-GRP-COUNT                 PIC 9(3) COMP.
019500     05  WS-GRP-ENTRY OCCURS 500 TIMES
019600             INDEXED BY WS-GRP-IX.
019700         10  WS-GRP-ORDER-ID          PIC 9(18).
019800         10  WS-GRP-PRICE             PIC 9(15)V99.
019900         10  WS-GRP-VOLUME-REMAIN     PIC 9(9) COMP.
020000         10  WS-GRP-DURATION          PIC X(3).
020100         10  FILLER                   PIC X(5).
020200 
020300*        SURVIVOR BUFFER AFTER THE NPC FILTER GATE, STILL
020400*        PRICE ASCENDING - WHAT THE BUY-UP LOOP WALKS
020500 01  WS-SURVIVOR-BUFFER.
020600     05  WS-SURV-COUNT                PIC 9(3) COMP.
020700     05  WS-SURV-ENTRY OCCURS 500 TIMES
020800             INDEXED BY WS-SURV-IX.
020900         10  WS-SURV-ORDER-ID         PIC 9(18).
021000         10  WS-SURV-PRICE            PIC 9(15)V99.
021100         10  WS-SURV-VOLUME-REMAIN    PIC 9(9) COMP.
021200         10  FILLER                   PIC X(5).
021300 
021400 01  WS-NPCDET-LINKAGE-FIELDS.
021500     05  WS-NPC-CONFIDENCE-SCORE      PIC 9V9.
021600     05  FILLER                       PIC X(10).
021700 
021800 01  WS-BUYUP-ACCUMULATORS.
021900     05  WS-ORDER-COST                PIC 9(15)V99.
022000     05  WS-TRIAL-INVESTMENT          PIC 9(15)V99.
022100     05  WS-TOTAL-INVESTMENT          PIC 9(15)V99.
022200     05  WS-TOTAL-ITEMS-BOUGHT        PIC 9(9)  COMP.
022300     05  WS-ORDERS-CLEARED            PIC 9(3)  COMP.
022400     05  FILLER                       PIC X(10).
022500 
022600 01  WS-RESULT-FIELDS.
022700     05  WS-TARGET-SELL-PRICE         PIC 9(15)V99.
022800     05  WS-AVG-BUY-PRICE             PIC 9(15)V99.
022900     05  WS-MIN-SELL-PRICE-FOR-ROI    PIC 9(15)V99.
023000     05  WS-GROSS-REVENUE             PIC 9(15)V99.
023100     05  WS-NET-REVENUE               PIC 9(15)V99.
023200     05  WS-TOTAL-PROFIT              PIC S9(15)V99.
023300     05  WS-PROFIT-PER-ITEM           PIC S9(15)V99.
023400     05  WS-ROI-PERCENTAGE            PIC S9(5)V99.
023500     05  WS-ITEM-NAME                 PIC X(100).
023600     05  FILLER                       PIC X(10).
023700 
023800 01  WS-ACCUMULATORS.
023900     05  WS-READ-CTR                  PIC 9(7) COMP  VALUE ZERO.
024000     05  WS-REL-CTR                   PIC 9(7) COMP  VALUE ZERO.
024100     05  WS-ITEMS-EXAMINED-CTR        PIC 9(7) COMP  VALUE ZERO.
024200     05  WS-ITEMS-WRITTEN-CTR         PIC 9(7) COMP  VALUE ZERO.
024300     05  WS-NPC-DROPPED-CTR           PIC 9(7) COMP  VALUE ZERO.
024400     05  FILLER                       PIC X(10).
024500 
024600 01  DISPLAY-LINE.
024700     05  DISP-MESSAGE                 PIC X(45).
024800     05  DISP-VALUE                   PIC ZZZZZZ9.
024900     05  FILLER                       PIC X(05).
025000 
025100*        WORK AREA FOR ONE ITEM-NAME RECORD AS READ FROM
025200*        ITEMNAM, BEFORE IT IS MOVED INTO THE ITEMTAB ENTRY
025300 01  ITEM-NAME-TABLE-ENTRY-WORK.
025400     05  IN-TYPE-ID-WORK              PIC 9(9).
025500     05  IN-ITEM-NAME-WORK            PIC X(100).
025600     05  FILLER                       PIC X(9).
025700 
025800     COPY MKTORD.
025900 
026000     COPY ITEMTAB.
026100 
026200 PROCEDURE DIVISION.
026300 
026400 000-MAINLINE SECTION.
026500 
026600     PERFORM 010-HOUSEKEEPING THRU 010-HOUSEKEEPING-EXIT.
026700     SORT MD-SORT-FILE
026800         ON ASCENDING KEY SW-TYPE-ID
026900                          SW-PRICE
027000         INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
027100         OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
027200     PERFORM 500-FINAL-SORT THRU 500-EXIT.
027300     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
027400     CLOSE MO-INPUT-FILE
027500           IT-INPUT-FILE
027600           MD-WORK-FILE.
027700     MOVE ZERO TO RETURN-CODE.
027800     GOBACK.
027900 
028000 010-HOUSEKEEPING.
028100 
028200     OPEN INPUT  MO-INPUT-FILE
028300                 IT-INPUT-FILE
028400          OUTPUT MD-WORK-FILE.
028500     COMPUTE MKD-MAX-INVESTMENT-ISK =
028600         MKD-MAX-INVESTMENT-MILL * 1000000.
028700     PERFORM 020-LOAD-ITEM-NAME-TABLE THRU 020-EXIT.
028800 
028900 010-HOUSEKEEPING-EXIT.
029000     EXIT.
029100 
029200*        LOADS THE ITEM-NAME LOOKUP TABLE FROM DD ITEMNAM INTO
029300*        THE IN-MEMORY ITEMTAB TABLE ONCE, ASCENDING TYPE-ID,
029400*        SO 450-LOOKUP-ITEM-NAME CAN SEARCH ALL AGAINST IT
029500 020-LOAD-ITEM-NAME-TABLE.
029600 
029700     MOVE ZERO TO IT-TABLE-COUNT.
029800     MOVE 'NO ' TO WS-EOF-INPUT-SW.
029900     READ IT-INPUT-FILE INTO ITEM-NAME-TABLE-ENTRY-WORK
030000         AT END MOVE 'YES' TO WS-EOF-INPUT-SW.
030100     PERFORM 025-BUILD-ITEM-TABLE-ENTRY THRU 025-EXIT
030200         UNTIL EOF-INPUT.
030300 
030400 020-EXIT.
030500     EXIT.
030600 
030700 025-BUILD-ITEM-TABLE-ENTRY.
030800 
030900     ADD 1 TO IT-TABLE-COUNT.
031000     SET IT-INDEX TO IT-TABLE-COUNT.
031100     MOVE IN-TYPE-ID-WORK   TO IT-TYPE-ID (IT-INDEX).
031200     MOVE IN-ITEM-NAME-WORK TO IT-ITEM-NAME (IT-INDEX).
031300     READ IT-INPUT-FILE INTO ITEM-NAME-TABLE-ENTRY-WORK
031400         AT END MOVE 'YES' TO WS-EOF-INPUT-SW.
031500 
031600 025-EXIT.
031700     EXIT.
031800 
031900 200-SRT-INPUT-PROCD.
032000 
032100     MOVE 'NO ' TO WS-EOF-INPUT-SW.
032200     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
032300     PERFORM 210-FILTER-INPUT-REC THRU 210-EXIT
032400         UNTIL EOF-INPUT.
032500 
032600 200-EXIT.
032700     EXIT.
032800 
032900*        KEEPS ONLY SELL ORDERS SITTING AT THE HOME STATION
033000*        FOR THIS RUN (BATCH FLOW STEP 2), RELEASES THE REST
033100*        TO THE TYPE-ID/PRICE SORT
033200 210-FILTER-INPUT-REC.
033300 
033400     IF MO-LOCATION-ID = MKD-TARGET-LOCATION-ID
033500             AND MO-SELL-ORDER
033600         MOVE MO-TYPE-ID       TO SW-TYPE-ID
033700         MOVE MO-PRICE         TO SW-PRICE
033800         MOVE MO-ORDER-ID      TO SW-ORDER-ID
033900         MOVE MO-VOLUME-REMAIN TO SW-VOLUME-REMAIN
034000         MOVE MO-DURATION      TO SW-DURATION
034100         RELEASE SW-MKTORD-SORT-REC
034200         ADD 1 TO WS-REL-CTR
034300     END-IF.
034400     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
034500 
034600 210-EXIT.
034700     EXIT.
034800 
034900 300-SRT-OUTPUT-PROCD.
035000 
035100     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
035200     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
035300     IF EOF-SRT-OUTPUT
035400         GO TO 300-EXIT.
035500     MOVE SW-TYPE-ID TO WS-PREVIOUS-TYPE-ID.
035600     MOVE ZERO TO WS-GRP-COUNT.
035700     PERFORM 340-BUFFER-GROUP-REC THRU 340-EXIT
035800         UNTIL EOF-SRT-OUTPUT.
035900     PERFORM 400-PROCESS-GROUP-BREAK THRU 400-EXIT.
036000 
036100 300-EXIT.
036200     EXIT.
036300 
036400*        BUFFERS ONE TYPE-ID GROUP OF SELL ORDERS - FIRES THE
036500*        GROUP-BREAK PROCESSING WHEN THE TYPE-ID CHANGES
036600 340-BUFFER-GROUP-REC.
036700 
036800     IF SW-TYPE-ID NOT EQUAL TO WS-PREVIOUS-TYPE-ID
036900         PERFORM 400-PROCESS-GROUP-BREAK THRU 400-EXIT
037000         MOVE SW-TYPE-ID TO WS-PREVIOUS-TYPE-ID
037100         MOVE ZERO TO WS-GRP-COUNT
037200     END-IF.
037300     ADD 1 TO WS-GRP-COUNT.
037400     SET WS-GRP-IX TO WS-GRP-COUNT.
037500     MOVE SW-ORDER-ID      TO WS-GRP-ORDER-ID (WS-GRP-IX).
037600     MOVE SW-PRICE         TO WS-GRP-PRICE (WS-GRP-IX).
037700     MOVE SW-VOLUME-REMAIN TO WS-GRP-VOLUME-REMAIN (WS-GRP-IX).
037800     MOVE SW-DURATION      TO WS-GRP-DURATION (WS-GRP-IX).
037900     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
038000 
038100 340-EXIT.
038200     EXIT.
038300 
038400*        DRIVES ONE ITEM'S FULL EVALUATION - NPC FILTER,
038500*        BUY-UP LOOP, DEGENERATE CHECKS, ROI/PROFIT MATH,
038600*        NAME LOOKUP
038700 400-PROCESS-GROUP-BREAK.
038800 
038900     IF WS-GRP-COUNT = ZERO
039000         GO TO 400-EXIT.
039100     ADD 1 TO WS-ITEMS-EXAMINED-CTR.
039200     MOVE 'YES' TO WS-RESULT-OK-SW.
039300     PERFORM 410-APPLY-NPC-FILTER THRU 410-EXIT.
039400     IF WS-SURV-COUNT = ZERO
039500         MOVE 'NO ' TO WS-RESULT-OK-SW.
039600     IF RESULT-OK
039700         PERFORM 420-BUYUP-LOOP THRU 420-EXIT.
039800     IF RESULT-OK
039900         PERFORM 430-CHECK-DEGENERATE THRU 430-EXIT.
040000     IF RESULT-OK
040100         PERFORM 440-COMPUTE-RESULT THRU 440-EXIT.
040200     IF RESULT-OK
040300         PERFORM 450-LOOKUP-ITEM-NAME THRU 450-EXIT
040400         PERFORM 460-RELEASE-RESULT THRU 460-EXIT.
040500 
040600 400-EXIT.
040700     EXIT.
040800 
040900*        BUSINESS RULE - NPC FILTER GATE.  WHEN UPSI-0 IS ON,
041000*        EVERY BUFFERED ORDER IS SCORED BY NPCDET AND DROPPED
041100*        IF ITS SCORE IS NOT LESS THAN THE CONFIGURED
041200*        THRESHOLD
041300 410-APPLY-NPC-FILTER.
041400 
041500     MOVE ZERO TO WS-SURV-COUNT.
041600     PERFORM 415-FILTER-ONE-ORDER THRU 415-EXIT
041700         VARYING WS-GRP-IX FROM 1 BY 1
041800         UNTIL WS-GRP-IX > WS-GRP-COUNT.
041900 
042000 410-EXIT.
042100     EXIT.
042200 
042300 415-FILTER-ONE-ORDER.
042400 
042500     MOVE ZERO TO WS-NPC-CONFIDENCE-SCORE.
042600     IF NPC-FILTER-ON
042700         CALL 'NPCDET' USING WS-GRP-DURATION (WS-GRP-IX)
042800                             WS-NPC-CONFIDENCE-SCORE
042900     END-IF.
043000     IF WS-NPC-CONFIDENCE-SCORE < MKD-NPC-CONFIDENCE-THRESH
043100         ADD 1 TO WS-SURV-COUNT
043200         SET WS-SURV-IX TO WS-SURV-COUNT
043300         MOVE WS-GRP-ORDER-ID (WS-GRP-IX)
043400                             TO WS-SURV-ORDER-ID (WS-SURV-IX)
043500         MOVE WS-GRP-PRICE (WS-GRP-IX)
043600                             TO WS-SURV-PRICE (WS-SURV-IX)
043700         MOVE WS-GRP-VOLUME-REMAIN (WS-GRP-IX)
043800                       TO WS-SURV-VOLUME-REMAIN (WS-SURV-IX)
043900     ELSE
044000         ADD 1 TO WS-NPC-DROPPED-CTR
044100     END-IF.
044200 
044300 415-EXIT.
044400     EXIT.
044500 
044600*        BUSINESS RULE - BUY-UP LOOP.  WALKS THE
044700*        PRICE-ASCENDING SURVIVOR LIST, STOPPING BEFORE THE
044800*        ORDER THAT WOULD PUSH TOTAL-INVESTMENT OVER THE CAP
044900 420-BUYUP-LOOP.
045000 
045100     MOVE ZERO TO WS-TOTAL-INVESTMENT
045200                  WS-TOTAL-ITEMS-BOUGHT
045300                  WS-ORDERS-CLEARED.
045400     MOVE 'NO ' TO WS-CAP-BREACHED-SW.
045500     PERFORM 425-BUYUP-STEP THRU 425-EXIT
045600         VARYING WS-SURV-IX FROM 1 BY 1
045700         UNTIL WS-SURV-IX > WS-SURV-COUNT
045800            OR CAP-BREACHED.
045900 
046000 420-EXIT.
046100     EXIT.
046200 
046300 425-BUYUP-STEP.
046400 
046500     COMPUTE WS-ORDER-COST ROUNDED =
046600         WS-SURV-PRICE (WS-SURV-IX) *
046700         WS-SURV-VOLUME-REMAIN (WS-SURV-IX).
046800     COMPUTE WS-TRIAL-INVESTMENT ROUNDED =
046900         WS-TOTAL-INVESTMENT + WS-ORDER-COST.
047000     IF WS-TRIAL-INVESTMENT > MKD-MAX-INVESTMENT-ISK
047100         MOVE 'YES' TO WS-CAP-BREACHED-SW
047200     ELSE
047300         MOVE WS-TRIAL-INVESTMENT TO WS-TOTAL-INVESTMENT
047400         ADD WS-SURV-VOLUME-REMAIN (WS-SURV-IX)
047500                             TO WS-TOTAL-ITEMS-BOUGHT
047600         ADD 1 TO WS-ORDERS-CLEARED
047700     END-IF.
047800 
047900 425-EXIT.
048000     EXIT.
048100 
048200*        BUSINESS RULE - DEGENERATE CASES.  NOTHING CLEARED,
048300*        OR THE WHOLE VISIBLE MARKET CLEARED, BOTH PRODUCE NO
048400*        RESULT
048500 430-CHECK-DEGENERATE.
048600 
048700     IF WS-ORDERS-CLEARED = ZERO
048800         MOVE 'NO ' TO WS-RESULT-OK-SW
048900     ELSE
049000         IF WS-ORDERS-CLEARED = WS-SURV-COUNT
049100             MOVE 'NO ' TO WS-RESULT-OK-SW
049200         END-IF
049300     END-IF.
049400 
049500 430-EXIT.
049600     EXIT.
049700 
049800*        BUSINESS RULES - TARGET SELL PRICE, MINIMUM SELL
049900*        PRICE FOR ROI, AND THE PROFIT/ROI FORMULAS.  REJECTS
050000*        THE ITEM WHEN THE TARGET PRICE DOES NOT CLEAR THE
050100*        REQUIRED MINIMUM
050200 440-COMPUTE-RESULT.
050300 
050400     SET WS-SURV-IX TO WS-ORDERS-CLEARED.
050500     SET WS-SURV-IX UP BY 1.
050600     COMPUTE WS-TARGET-SELL-PRICE ROUNDED =
050700         WS-SURV-PRICE (WS-SURV-IX) - 0.01.
050800     COMPUTE WS-AVG-BUY-PRICE ROUNDED =
050900         WS-TOTAL-INVESTMENT / WS-TOTAL-ITEMS-BOUGHT.
051000     COMPUTE WS-MIN-SELL-PRICE-FOR-ROI ROUNDED =
051100         WS-AVG-BUY-PRICE
051200           * (1 + (MKD-TARGET-ROI-PCT / 100))
051300           / (1 - (MKD-TAX-PCT / 100)).
051400     IF WS-TARGET-SELL-PRICE < WS-MIN-SELL-PRICE-FOR-ROI
051500         MOVE 'NO ' TO WS-RESULT-OK-SW
051600         GO TO 440-EXIT.
051700     COMPUTE WS-GROSS-REVENUE ROUNDED =
051800         WS-TARGET-SELL-PRICE * WS-TOTAL-ITEMS-BOUGHT.
051900     COMPUTE WS-NET-REVENUE ROUNDED =
052000         WS-GROSS-REVENUE * (1 - (MKD-TAX-PCT / 100)).
052100     COMPUTE WS-TOTAL-PROFIT ROUNDED =
052200         WS-NET-REVENUE - WS-TOTAL-INVESTMENT.
052300     COMPUTE WS-PROFIT-PER-ITEM ROUNDED =
052400         WS-TOTAL-PROFIT / WS-TOTAL-ITEMS-BOUGHT.
052500     COMPUTE WS-ROI-PERCENTAGE ROUNDED =
052600         (WS-TOTAL-PROFIT / WS-TOTAL-INVESTMENT) * 100.
052700 
052800 440-EXIT.
052900     EXIT.
053000 
053100*        LOOKS UP THE ITEM'S DISPLAY NAME IN THE ITEMTAB
053200*        TABLE - DEFAULTS TO "UNKNOWN ITEM" WHEN NOT FOUND
053300 450-LOOKUP-ITEM-NAME.
053400 
053500     MOVE 'NO ' TO WS-ITEM-NAME-FOUND-SW.
053600     SET IT-INDEX TO 1.
053700     SEARCH ALL IT-TABLE-ENTRY
053800         AT END
053900             MOVE 'Unknown Item' TO WS-ITEM-NAME
054000         WHEN IT-TYPE-ID (IT-INDEX) = WS-PREVIOUS-TYPE-ID
054100             MOVE 'YES' TO WS-ITEM-NAME-FOUND-SW
054200             MOVE IT-ITEM-NAME (IT-INDEX) TO WS-ITEM-NAME.
054300 
054400 450-EXIT.
054500     EXIT.
054600 
054700 460-RELEASE-RESULT.
054800 
054900     MOVE WS-PREVIOUS-TYPE-ID     TO MDW-TYPE-ID.
055000     MOVE WS-ITEM-NAME            TO MDW-ITEM-NAME.
055100     MOVE WS-ORDERS-CLEARED       TO MDW-ORDERS-CLEARED.
055200     MOVE WS-TOTAL-ITEMS-BOUGHT   TO MDW-TOTAL-ITEMS-BOUGHT.
055300     MOVE WS-TOTAL-INVESTMENT     TO MDW-TOTAL-INVESTMENT.
055400     MOVE WS-TARGET-SELL-PRICE    TO MDW-TARGET-SELL-PRICE.
055500     MOVE WS-PROFIT-PER-ITEM      TO MDW-PROFIT-PER-ITEM.
055600     MOVE WS-TOTAL-PROFIT         TO MDW-TOTAL-PROFIT.
055700     MOVE WS-ROI-PERCENTAGE       TO MDW-ROI-PERCENTAGE.
055800     WRITE MD-WORK-RECORD.
055900     ADD 1 TO WS-ITEMS-WRITTEN-CTR.
056000 
056100 460-EXIT.
056200     EXIT.
056300 
056400*        FINAL SORT - REORDERS THE SURVIVOR FILE DESCENDING
056500*        BY ROI-PERCENTAGE FOR THE PUBLISHED DOMRSLT FILE
056600 500-FINAL-SORT.
056700 
056800     CLOSE MD-WORK-FILE.
056900     OPEN INPUT MD-WORK-FILE.
057000     SORT MD-SORT2-FILE
057100         ON DESCENDING KEY SW2-ROI-PERCENTAGE
057200         USING MD-WORK-FILE
057300         GIVING MD-OUTPUT-FILE.
057400 
057500 500-EXIT.
057600     EXIT.
057700 
057800 550-DISPLAY-PROG-DIAG.
057900 
058000     DISPLAY '****     MARKDOM RUNNING    ****'.
058100     MOVE 'MARKET ORDERS READ                           '  TO
058200          DISP-MESSAGE.
058300     MOVE WS-READ-CTR TO DISP-VALUE.
058400     DISPLAY DISPLAY-LINE.
058500     MOVE 'SELL ORDERS RELEASED TO SORT                 '  TO
058600          DISP-MESSAGE.
058700     MOVE WS-REL-CTR TO DISP-VALUE.
058800     DISPLAY DISPLAY-LINE.
058900     MOVE 'ITEM GROUPS EXAMINED                         '  TO
059000          DISP-MESSAGE.
059100     MOVE WS-ITEMS-EXAMINED-CTR TO DISP-VALUE.
059200     DISPLAY DISPLAY-LINE.
059300     MOVE 'ORDERS DROPPED BY NPC FILTER                 '  TO
059400          DISP-MESSAGE.
059500     MOVE WS-NPC-DROPPED-CTR TO DISP-VALUE.
059600     DISPLAY DISPLAY-LINE.
059700     MOVE 'RESULT RECORDS WRITTEN TO DOMRSLT            '  TO
059800          DISP-MESSAGE.
059900     MOVE WS-ITEMS-WRITTEN-CTR TO DISP-VALUE.
060000     DISPLAY DISPLAY-LINE.
060100     DISPLAY '****     MARKDOM EOJ        ****'.
060200 
060300 550-EXIT.
060400     EXIT.
060500 
060600 800-READ-INPUT-FILE.
060700 
060800     READ MO-INPUT-FILE INTO MARKET-ORDER-RECORD
060900         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
061000         GO TO 800-EXIT.
061100     ADD 1 TO WS-READ-CTR.
061200 
061300 800-EXIT.
061400     EXIT.
061500 
061600 900-RETURN-SRTD-REC.
061700 
061800     RETURN MD-SORT-FILE
061900         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW.
062000 
062100 900-EXIT.
062200     EXIT.
