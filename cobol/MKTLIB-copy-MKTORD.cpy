000100******************************************************************
000200*                                                                *
000300*   MKTORD  --  MARKET ORDER SNAPSHOT RECORD                     *
000400*                                                                *
000500*   ONE ENTRY PER LIVE SELL/BUY ORDER AS OF THE SNAPSHOT PULL    *
000600*   FOR A SINGLE REGION.  FED BY THE OVERNIGHT ORDER-BOOK        *
000700*   EXTRACT JOB (MKTPULL) - NOT PART OF THIS LIBRARY.            *
000800*                                                                *
000900*   RECORD IS FIXED, ONE PER LINE, ON DD MKTORDS.                *
001000*                                                                *
001100******************************************************************
001200*  HISTORY OF CHANGE
001300*  ----------------------------------------------------------
001400*  05/11/94  R.OKONKWO   ORIG-0294  INITIAL LAYOUT
001500*  09/03/95  R.OKONKWO   ORIG-0714  ADDED ISSUED-DATE BREAKOUT
001600*                                   FOR AGE-OF-ORDER REPORTING
001700*  02/14/96  T.WOZNIAK   ORIG-0851  ADDED RANGE FIELD, UNUSED BY
001800*                                   ANY CALCULATION AT THIS TIME
001900******************************************************************
002000 01  MARKET-ORDER-RECORD.
002100*        UNIQUE ORDER IDENTIFIER ASSIGNED BY THE MARKET ENGINE
002200     05  MO-ORDER-ID              PIC 9(18).
002300*        ITEM TYPE ID BEING BOUGHT OR SOLD
002400     05  MO-TYPE-ID               PIC 9(9).
002500*        STATION/STRUCTURE ID WHERE THE ORDER SITS
002600     05  MO-LOCATION-ID           PIC 9(18).
002700*        ORIGINAL ORDER QUANTITY, AS ISSUED
002800     05  MO-VOLUME-TOTAL          PIC 9(9).
002900*        QUANTITY STILL UNFILLED AS OF THE SNAPSHOT
003000     05  MO-VOLUME-REMAIN         PIC 9(9).
003100*        MINIMUM FILL QUANTITY - NOT USED BY ANY CALCULATION
003200     05  MO-MIN-VOLUME            PIC 9(9).
003300*        PRICE PER UNIT IN ISK, 2 DECIMALS
003400     05  MO-PRICE                 PIC 9(15)V9(2).
003500*        'Y' = BUY ORDER, 'N' = SELL ORDER
003600     05  MO-IS-BUY-ORDER          PIC X(1).
003700         88  MO-BUY-ORDER             VALUE 'Y'.
003800         88  MO-SELL-ORDER            VALUE 'N'.
003900*        ORDER DURATION IN DAYS AS ISSUED (0-365).  CARRIED AS
004000*        ALPHANUMERIC SO A BLANK OR NON-NUMERIC FEED VALUE CAN
004100*        BE DETECTED BY NPCDET RATHER THAN TRUNCATED ON MOVE.
004200     05  MO-DURATION              PIC X(3).
004300     05  MO-DURATION-N REDEFINES MO-DURATION
004400                                  PIC 9(3).
004500*        ISO TIMESTAMP THE ORDER WAS ISSUED - NOT USED IN CALC,
004600*        KEPT FOR THE AGE-OF-ORDER BREAKOUT ADDED IN ORIG-0714
004700     05  MO-ISSUED                PIC X(20).
004800     05  MO-ISSUED-BRK REDEFINES MO-ISSUED.
004900         10  MO-ISSUED-CCYY           PIC X(4).
005000         10  FILLER                   PIC X(1).
005100         10  MO-ISSUED-MM             PIC X(2).
005200         10  FILLER                   PIC X(1).
005300         10  MO-ISSUED-DD             PIC X(2).
005400         10  FILLER                   PIC X(9).
005500*        BUY ORDER RANGE CODE - NOT USED IN CALC
005600     05  MO-RANGE                 PIC X(10).
005700     05  FILLER                   PIC X(20).
