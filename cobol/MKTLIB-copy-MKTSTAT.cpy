000100******************************************************************
000200*                                                                *
000300*   MKTSTAT  --  HISTORICAL PER-TYPE / PER-REGION STATISTICS     *
000400*                                                                *
000500*   ONE ROW PER (TYPE-ID, REGION-ID, STAT-DATE).  FED NIGHTLY BY *
000600*   THE HISTORICAL-IMPORT JOB - NOT PART OF THIS LIBRARY - WHICH *
000700*   APPENDS YESTERDAY'S DAILY FIGURES PLUS THE ROLLING WEEK /    *
000800*   MONTH / QUARTER / YEAR VOLUME-WEIGHTED AVERAGES.  ONLY THE   *
000900*   MOST RECENT ROW FOR A GIVEN (TYPE-ID, REGION-ID) PAIR IS     *
001000*   MEANINGFUL FOR ANALYSIS - OLDER ROWS ARE HISTORY KEPT FOR    *
001100*   TREND WORK THAT IS OUTSIDE THIS LIBRARY.                     *
001200*                                                                *
001300*   RECORD IS FIXED, ONE PER LINE, ON DD MKTSTAT.                *
001400*                                                                *
001500*   FIELD-BY-FIELD NOTES                                        *
001600*   ---------------------------------------------------------   *
001700*   MS-AVG-PRICE, MS-HIGH-PRICE, MS-LOW-PRICE, MS-VOLUME AND     *
001800*   MS-ORDER-COUNT REFLECT THE SINGLE CALENDAR DAY NAMED BY      *
001900*   MS-STAT-DATE ("YESTERDAY'S" ROW AS OF THE IMPORT RUN).       *
002000*                                                                *
002100*   THE FOUR MS-PERIOD-ENTRY ROWS CARRY THE VOLUME-WEIGHTED      *
002200*   AVERAGE PRICE AND TRADED VOLUME FOR THE TRAILING WEEK,       *
002300*   MONTH, QUARTER AND YEAR RESPECTIVELY, IN THAT FIXED ORDER,   *
002400*   SO A PROGRAM CAN INDEX INTO MS-PERIOD-ENTRY BY A 1-4 PERIOD  *
002500*   CODE INSTEAD OF CODING A FOUR-WAY IF FOR EVERY REFERENCE TO  *
002600*   A PERIOD FIGURE (SEE THB-TIME-PERIOD-CODE IN TRADEHUB).      *
002700*   MS-PERIOD-STATS-R GIVES THE SAME EIGHT FIELDS THEIR OLD      *
002800*   INDIVIDUAL NAMES FOR ANY PARAGRAPH THAT WANTS ONE OF THEM    *
002900*   BY NAME RATHER THAN BY SUBSCRIPT.                            *
003000*                                                                *
003100*   THE HISTORICAL-IMPORT JOB'S FEED ALSO CARRIES 52-WEEK HIGH/  *
003200*   LOW, STANDARD DEVIATION AND SIZE-BY-PERIOD FIGURES PER ROW.  *
003300*   NONE OF THAT IS READ BY DOMINATION OR TRADEHUB, SO NONE OF   *
003400*   IT IS CARRIED INTO THIS COPYBOOK - KEEP THIS LAYOUT ALIGNED  *
003500*   TO WHAT THE TWO ANALYSIS PROGRAMS ACTUALLY CONSUME.  IF A    *
003600*   FUTURE JOB NEEDS THE EXTRA FIGURES, GIVE IT ITS OWN LAYOUT   *
003700*   RATHER THAN BLOATING THIS ONE.                               *
003800*                                                                *
003900******************************************************************
004000*  HISTORY OF CHANGE
004100*  ----------------------------------------------------------
004200*  06/22/97  T.WOZNIAK   ORIG-1140  INITIAL LAYOUT, DAILY FIGURES
004300*                                   PLUS TRAILING WEEK ONLY
004400*  11/04/98  T.WOZNIAK   ORIG-1288  ADDED MONTH/QUARTER/YEAR VWAP
004500*                                   AND VOLUME FOR THE TRADEHUB
004600*                                   SCAN GOING LIVE 01/99
004700*  02/09/99  T.WOZNIAK   ORIG-1301  Y2K - MS-STAT-DATE WIDENED TO
004800*                                   A FULL 4-DIGIT CENTURY+YEAR;
004900*                                   OLD 2-DIGIT-YEAR ROWS ON THE
005000*                                   HISTORY FILE WERE REBUILT BY
005100*                                   A ONE-TIME CONVERSION JOB
005200******************************************************************
005300 01  MARKET-STATISTICS-RECORD.
005400*        ITEM TYPE ID
005500     05  MS-TYPE-ID               PIC 9(9).
005600*        REGION ID THIS ROW'S FIGURES BELONG TO
005700     05  MS-REGION-ID             PIC 9(18).
005800*        DATE (CCYYMMDD) OF THE "YESTERDAY" SNAPSHOT ROW
005900     05  MS-STAT-DATE             PIC 9(8).
006000     05  MS-STAT-DATE-BRK REDEFINES MS-STAT-DATE.
006100         10  MS-STAT-CCYY             PIC 9(4).
006200         10  MS-STAT-MM               PIC 9(2).
006300         10  MS-STAT-DD               PIC 9(2).
006400*        YESTERDAY'S AVERAGE / HIGH / LOW PRICE
006500     05  MS-AVG-PRICE             PIC 9(15)V9(2).
006600     05  MS-HIGH-PRICE            PIC 9(15)V9(2).
006700     05  MS-LOW-PRICE             PIC 9(15)V9(2).
006800*        YESTERDAY'S TRADED VOLUME AND ORDER COUNT
006900     05  MS-VOLUME                PIC 9(18).
007000     05  MS-ORDER-COUNT           PIC 9(9).
007100*        TRAILING-PERIOD VWAP / VOLUME, INDEXABLE BY PERIOD CODE
007200*        1=WEEK  2=MONTH  3=QUARTER  4=YEAR  (SEE THB-PERIOD-WEEK
007300*        AND FRIENDS IN TRADEHUB'S WORKING-STORAGE)
007400     05  MS-PERIOD-STATS.
007500         10  MS-PERIOD-ENTRY OCCURS 4 TIMES.
007600             15  MS-PERIOD-VWAP           PIC 9(15)V9(2).
007700             15  MS-PERIOD-VOLUME         PIC 9(18).
007800     05  MS-PERIOD-STATS-R REDEFINES MS-PERIOD-STATS.
007900         10  MS-VWAP-WEEK             PIC 9(15)V9(2).
008000         10  MS-VOLUME-WEEK           PIC 9(18).
008100         10  MS-VWAP-MONTH            PIC 9(15)V9(2).
008200         10  MS-VOLUME-MONTH          PIC 9(18).
008300         10  MS-VWAP-QUARTER          PIC 9(15)V9(2).
008400         10  MS-VOLUME-QUARTER        PIC 9(18).
008500         10  MS-VWAP-YEAR             PIC 9(15)V9(2).
008600         10  MS-VOLUME-YEAR           PIC 9(18).
008700     05  FILLER                   PIC X(40).
