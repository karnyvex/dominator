000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRADEHUB.
000300 AUTHOR.        T. WOZNIAK.
000400 INSTALLATION.  MARKET SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/22/97.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900****************************************************************
001000*REMARKS.
001100*    TRADEHUB SCANS THE HISTORICAL PER-REGION MARKET STATISTICS
001200*    FEED FOR EVERY ITEM TYPE THAT HAS STATS IN AT LEAST TWO
001300*    REGIONS, PICKS OUT THE CHEAPEST AND DEAREST REGION BY
001400*    VOLUME-WEIGHTED AVERAGE PRICE FOR THE CONFIGURED TRADING
001500*    PERIOD, AND REPORTS ANY SPREAD WIDE ENOUGH - AND BACKED BY
001600*    ENOUGH MARKET SIZE ON AT LEAST ONE SIDE - TO BE A REAL
001700*    HAUL-IT-YOURSELF ARBITRAGE RUN.
001800*
001900*    ONLY THE MOST RECENT STATISTICS ROW FOR A GIVEN
002000*    TYPE-ID/REGION-ID PAIR IS USED.  THE INPUT FEED IS SORTED
002100*    ASCENDING BY TYPE-ID, REGION-ID, STAT-DATE BEFORE THIS
002200*    PROGRAM SEES IT, SO THE LAST ROW OF EACH REGION'S RUN OF
002300*    ROWS WITHIN A TYPE-ID IS ALWAYS THE LATEST ONE.
002400*
002500*    INPUT   - MKTSTAT  (DD)  HISTORICAL PER-TYPE/REGION STATS
002600*            - ITEMNAM  (DD)  ITEM NAME LOOKUP TABLE
002700*    OUTPUT  - THBRSLT  (DD)  ONE ROW PER SURVIVING ITEM, DESC
002800*                             BY PRICE-DIFF-PCT
002900****************************************************************
003000*  HISTORY OF CHANGE
003100*  --------------------------------------------------------
003200*  06/22/97  T.WOZNIAK   ORIG-1140  INITIAL VERSION - WEEKLY
003300*                                   VWAP SPREAD ONLY
003400*  11/04/98  T.WOZNIAK   ORIG-1288  ADDED MONTH/QUARTER/YEAR
003500*                                   PERIOD SELECTION, THB-TIME-
003600*                                   PERIOD NOW A JCL PARM
003700*  02/09/99  T.WOZNIAK   ORIG-1301  Y2K - MS-STAT-DATE COMPARE
003800*                                   NOW FULL 4-DIGIT CENTURY;
003900*                                   VERIFIED AGAINST REBUILT
004000*                                   HISTORY FILE
004100*  08/17/99  R.OKONKWO   ORIG-1349  MINIMUM MARKET SIZE GATE
004200*                                   NOW PASSES ON EITHER SIDE
004300*                                   CLEARING THE BAR, NOT BOTH -
004400*                                   PER ANALYST REQUEST, TOO
004500*                                   MANY THIN-BOOK ITEMS WERE
004600*                                   BEING DROPPED
004700****************************************************************
004800 
004900 ENVIRONMENT DIVISION.
005000 
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900 
006000     SELECT MS-INPUT-FILE   ASSIGN TO UT-S-MKTSTAT.
006100     SELECT IT-INPUT-FILE   ASSIGN TO UT-S-ITEMNAM.
006200     SELECT TH-SORT-FILE    ASSIGN TO UT-S-SORTFIL1.
006300     SELECT TH-WORK-FILE    ASSIGN TO UT-S-WORKFILE.
006400     SELECT TH-SORT2-FILE   ASSIGN TO UT-S-SORTFIL2.
006500     SELECT TH-OUTPUT-FILE  ASSIGN TO UT-S-THBRSLT.
006600 
006700 DATA DIVISION.
006800 
006900 FILE SECTION.
007000 
007100 FD  MS-INPUT-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 293 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS MS-INPUT-REC.
007700 01  MS-INPUT-REC                     PIC X(293).
007800 
007900 FD  IT-INPUT-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 118 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS IT-INPUT-REC.
008500 01  IT-INPUT-REC                     PIC X(118).
008600 
008700*        SORT KEY IS TYPE-ID/REGION-ID/STAT-DATE ASCENDING SO
008800*        THE LAST ROW SEEN FOR A REGION WITHIN A TYPE-ID IS
008900*        ALWAYS THE LATEST ONE
009000 SD  TH-SORT-FILE
009100     RECORD CONTAINS 195 CHARACTERS
009200     DATA RECORD IS SW-MKTSTAT-SORT-REC.
009300 01  SW-MKTSTAT-SORT-REC.
009400     05  SW-TYPE-ID                   PIC 9(9).
009500     05  SW-REGION-ID                 PIC 9(18).
009600     05  SW-STAT-DATE                 PIC 9(8).
009700     05  SW-STAT-DATE-BRK REDEFINES SW-STAT-DATE.
009800         10  SW-STAT-CCYY                 PIC 9(4).
009900         10  SW-STAT-MM                   PIC 9(2).
010000         10  SW-STAT-DD                   PIC 9(2).
010100     05  SW-PERIOD-STATS.
010200         10  SW-PERIOD-ENTRY OCCURS 4 TIMES.
010300             15  SW-PERIOD-VWAP            PIC 9(15)V99.
010400             15  SW-PERIOD-VOLUME          PIC 9(18).
010500     05  FILLER                       PIC X(20).
010600 
010700*        SURVIVOR WORK FILE, ONE ROW PER ITEM THAT CLEARED THE
010800*        MINIMUM-REGIONS/DIFFERENCE/SIZE GATES
010900 FD  TH-WORK-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 206 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS TH-WORK-RECORD.
011500 01  TH-WORK-RECORD.
011600     05  THW-TYPE-ID                  PIC 9(9).
011700     05  THW-ITEM-NAME                PIC X(100).
011800     05  THW-LOW-REGION-ID            PIC 9(18).
011900     05  THW-LOW-PRICE                PIC 9(15)V99.
012000     05  THW-HIGH-REGION-ID           PIC 9(18).
012100     05  THW-HIGH-PRICE               PIC 9(15)V99.
012200     05  THW-PRICE-DIFF-PCT           PIC 9(5)V99.
012300     05  FILLER                       PIC X(20).
012400 
012500 SD  TH-SORT2-FILE
012600     RECORD CONTAINS 206 CHARACTERS
012700     DATA RECORD IS SW2-SORT-REC.
012800 01  SW2-SORT-REC.
012900     05  SW2-TYPE-ID                  PIC 9(9).
013000     05  SW2-ITEM-NAME                PIC X(100).
013100     05  SW2-LOW-REGION-ID            PIC 9(18).
013200     05  SW2-LOW-PRICE                PIC 9(15)V99.
013300     05  SW2-HIGH-REGION-ID           PIC 9(18).
013400     05  SW2-HIGH-PRICE               PIC 9(15)V99.
013500     05  SW2-PRICE-DIFF-PCT           PIC 9(5)V99.
013600     05  FILLER                       PIC X(20).
013700 
013800 FD  TH-OUTPUT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 206 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS TH-OUTPUT-RECORD.
014400 01  TH-OUTPUT-RECORD.
014500     05  THO-TYPE-ID                  PIC 9(9).
014600     05  THO-ITEM-NAME                PIC X(100).
014700     05  THO-LOW-REGION-ID            PIC 9(18).
014800     05  THO-LOW-PRICE                PIC 9(15)V99.
014900     05  THO-HIGH-REGION-ID           PIC 9(18).
015000     05  THO-HIGH-PRICE               PIC 9(15)V99.
015100     05  THO-PRICE-DIFF-PCT           PIC 9(5)V99.
015200     05  FILLER                       PIC X(20).
015300 
015400 WORKING-STORAGE SECTION.
015500 
015600 01  PROGRAM-INDICATOR-SWITCHES.
015700     05  WS-EOF-INPUT-SW              PIC X(3)  VALUE 'NO '.
015800         88  EOF-INPUT                          VALUE 'YES'.
015900     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE 'NO '.
016000         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
016100     05  WS-RESULT-OK-SW              PIC X(3)  VALUE 'YES'.
016200         88  RESULT-OK                          VALUE 'YES'.
016300         88  RESULT-REJECTED                    VALUE 'NO '.
016400     05  FILLER                       PIC X(10).
016500 
016600*        THB-TIME-PERIOD IS THE JCL-PARM-DRIVEN PERIOD CODE -
016700*        1=WEEK 2=MONTH 3=QUARTER 4=YEAR - INDEXING DIRECTLY
016800*        INTO SW-PERIOD-ENTRY/MS-PERIOD-ENTRY, HARD-CODED TO
016900*        WEEKLY FOR THE SAMPLE RUN
017000 01  WS-CONFIG-VALUES.
017100     05  THB-TIME-PERIOD              PIC 9(1) COMP
017200                                      VALUE 1.
017300     05  THB-TIME-PERIOD-X REDEFINES
017400             THB-TIME-PERIOD          PIC X.
017500     05  THB-MIN-DIFF-PCT             PIC 9(3)V99
017600                                      VALUE 010.00.
017700     05  THB-MIN-MKT-SIZE-MILL        PIC 9(9) COMP
017800                                      VALUE 50.
017900     05  THB-MIN-MKT-SIZE-ISK         PIC 9(15)V99
018000                                      VALUE ZERO.
018100     05  FILLER                       PIC X(20).
018200 
018300 01  WS-BREAK-CONTROLS.
018400     05  WS-PREVIOUS-TYPE-ID          PIC 9(9).
018500     05  WS-PREVIOUS-TYPE-ID-X REDEFINES
018600             WS-PREVIOUS-TYPE-ID     PIC X(9).
018700     05  WS-PREVIOUS-REGION-ID        PIC 9(18).
018800     05  WS-FIRST-REGION-ROW-SW       PIC X(3)  VALUE 'YES'.
018900         88  FIRST-REGION-ROW                   VALUE 'YES'.
019000     05  FILLER                       PIC X(10).
019100 
019200*        BUFFERS THE LATEST ROW PER REGION FOR THE TYPE-ID
019300*        GROUP CURRENTLY IN PROGRESS - ONE ENTRY PER DISTINCT
019400*        REGION ENCOUNTERED
019500 01  WS-ITEM-REGION-TABLE.
019600     05  WS-REG-COUNT                 PIC 9(3) COMP.
019700     05  WS-REG-ENTRY OCCURS 200 TIMES
019800             INDEXED BY WS-REG-IX.
019900         10  WS-REG-REGION-ID         PIC 9(18).
020000         10  WS-REG-VWAP              PIC 9(15)V99.
020100         10  WS-REG-VOLUME            PIC 9(18).
020200         10  FILLER                   PIC X(5).
020300 
020400*        HOLDS ONE REGION'S LATEST ROW WHILE ITS RUN OF
020500*        SORTED RECORDS IS STILL BEING READ - COMMITTED TO
020600*        WS-ITEM-REGION-TABLE ONLY WHEN THE REGION CHANGES
020700 01  WS-PENDING-REGION-ENTRY.
020800     05  WS-PEND-REGION-ID            PIC 9(18).
020900     05  WS-PEND-VWAP                 PIC 9(15)V99.
021000     05  WS-PEND-VOLUME               PIC 9(18).
021100     05  FILLER                       PIC X(10).
021200 
021300 01  WS-USABLE-REGION-RESULTS.
021400     05  WS-USABLE-COUNT              PIC 9(3) COMP.
021500     05  WS-LOW-VWAP                  PIC 9(15)V99.
021600     05  WS-LOW-REGION-ID             PIC 9(18).
021700     05  WS-LOW-VOLUME                PIC 9(18).
021800     05  WS-HIGH-VWAP                 PIC 9(15)V99.
021900     05  WS-HIGH-REGION-ID            PIC 9(18).
022000     05  WS-HIGH-VOLUME               PIC 9(18).
022100     05  FILLER                       PIC X(20).
022200 
022300 01  WS-RESULT-FIELDS.
022400     05  WS-LOW-MARKET-SIZE           PIC 9(15)V99.
022500     05  WS-HIGH-MARKET-SIZE          PIC 9(15)V99.
022600     05  WS-PRICE-DIFF-PCT            PIC 9(7)V99.
022700     05  WS-ITEM-NAME                 PIC X(100).
022800     05  FILLER                       PIC X(10).
022900 
023000 01  WS-ACCUMULATORS.
023100     05  WS-READ-CTR                  PIC 9(7) COMP  VALUE ZERO.
023200     05  WS-REL-CTR                   PIC 9(7) COMP  VALUE ZERO.
023300     05  WS-ITEMS-EXAMINED-CTR        PIC 9(7) COMP  VALUE ZERO.
023400     05  WS-ITEMS-WRITTEN-CTR         PIC 9(7) COMP  VALUE ZERO.
023500     05  FILLER                       PIC X(10).
023600 
023700 01  DISPLAY-LINE.
023800     05  DISP-MESSAGE                 PIC X(45).
023900     05  DISP-VALUE                   PIC ZZZZZZ9.
024000     05  FILLER                       PIC X(05).
024100 
024200*        WORK AREA FOR ONE ITEM-NAME RECORD AS READ FROM
024300*        ITEMNAM, BEFORE IT IS MOVED INTO THE ITEMTAB ENTRY
024400 01  ITEM-NAME-TABLE-ENTRY-WORK.
024500     05  IN-TYPE-ID-WORK              PIC 9(9).
024600     05  IN-ITEM-NAME-WORK            PIC X(100).
024700     05  FILLER                       PIC X(9).
024800 
024900     COPY MKTSTAT.
025000 
025100     COPY ITEMTAB.
025200 
025300 PROCEDURE DIVISION.
025400 
025500 000-MAINLINE SECTION.
025600 
025700     PERFORM 010-HOUSEKEEPING THRU 010-HOUSEKEEPING-EXIT.
025800     SORT TH-SORT-FILE
025900         ON ASCENDING KEY SW-TYPE-ID
026000                          SW-REGION-ID
026100                          SW-STAT-DATE
026200         INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
026300         OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
026400     PERFORM 500-FINAL-SORT THRU 500-EXIT.
026500     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
026600     CLOSE MS-INPUT-FILE
026700           IT-INPUT-FILE
026800           TH-WORK-FILE.
026900     MOVE ZERO TO RETURN-CODE.
027000     GOBACK.
027100 
027200 010-HOUSEKEEPING.
027300 
027400     OPEN INPUT  MS-INPUT-FILE
027500                 IT-INPUT-FILE
027600          OUTPUT TH-WORK-FILE.
027700     COMPUTE THB-MIN-MKT-SIZE-ISK =
027800         THB-MIN-MKT-SIZE-MILL * 1000000.
027900     PERFORM 020-LOAD-ITEM-NAME-TABLE THRU 020-EXIT.
028000 
028100 010-HOUSEKEEPING-EXIT.
028200     EXIT.
028300 
028400*        LOADS THE ITEM-NAME LOOKUP TABLE FROM DD ITEMNAM INTO
028500*        THE IN-MEMORY ITEMTAB TABLE ONCE, ASCENDING TYPE-ID,
028600*        SO 460-LOOKUP-ITEM-NAME CAN SEARCH ALL AGAINST IT
028700 020-LOAD-ITEM-NAME-TABLE.
028800 
028900     MOVE ZERO TO IT-TABLE-COUNT.
029000     MOVE 'NO ' TO WS-EOF-INPUT-SW.
029100     READ IT-INPUT-FILE INTO ITEM-NAME-TABLE-ENTRY-WORK
029200         AT END MOVE 'YES' TO WS-EOF-INPUT-SW.
029300     PERFORM 025-BUILD-ITEM-TABLE-ENTRY THRU 025-EXIT
029400         UNTIL EOF-INPUT.
029500 
029600 020-EXIT.
029700     EXIT.
029800 
029900 025-BUILD-ITEM-TABLE-ENTRY.
030000 
030100     ADD 1 TO IT-TABLE-COUNT.
030200     SET IT-INDEX TO IT-TABLE-COUNT.
030300     MOVE IN-TYPE-ID-WORK   TO IT-TYPE-ID (IT-INDEX).
030400     MOVE IN-ITEM-NAME-WORK TO IT-ITEM-NAME (IT-INDEX).
030500     READ IT-INPUT-FILE INTO ITEM-NAME-TABLE-ENTRY-WORK
030600         AT END MOVE 'YES' TO WS-EOF-INPUT-SW.
030700 
030800 025-EXIT.
030900     EXIT.
031000 
031100*        RELEASES EVERY STATISTICS ROW TO THE TYPE-ID/REGION/
031200*        DATE SORT - BATCH FLOW STEP 1, NO FILTERING NEEDED
031300*        HERE (ALL RECORDS ARE CANDIDATES)
031400 200-SRT-INPUT-PROCD.
031500 
031600     MOVE 'NO ' TO WS-EOF-INPUT-SW.
031700     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
031800     PERFORM 210-RELEASE-INPUT-REC THRU 210-EXIT
031900         UNTIL EOF-INPUT.
032000 
032100 200-EXIT.
032200     EXIT.
032300 
032400 210-RELEASE-INPUT-REC.
032500 
032600     MOVE MS-TYPE-ID       TO SW-TYPE-ID.
032700     MOVE MS-REGION-ID     TO SW-REGION-ID.
032800     MOVE MS-STAT-DATE     TO SW-STAT-DATE.
032900     MOVE MS-PERIOD-STATS  TO SW-PERIOD-STATS.
033000     RELEASE SW-MKTSTAT-SORT-REC.
033100     ADD 1 TO WS-REL-CTR.
033200     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
033300 
033400 210-EXIT.
033500     EXIT.
033600 
033700 300-SRT-OUTPUT-PROCD.
033800 
033900     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
034000     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
034100     IF EOF-SRT-OUTPUT
034200         GO TO 300-EXIT.
034300     MOVE SW-TYPE-ID   TO WS-PREVIOUS-TYPE-ID.
034400     MOVE SW-REGION-ID TO WS-PREVIOUS-REGION-ID.
034500     MOVE ZERO TO WS-REG-COUNT.
034600     MOVE 'YES' TO WS-FIRST-REGION-ROW-SW.
034700     PERFORM 320-BUFFER-LATEST-BY-REGION THRU 320-EXIT
034800         UNTIL EOF-SRT-OUTPUT.
034900     PERFORM 330-COMMIT-PENDING-REGION THRU 330-EXIT.
035000     PERFORM 400-PROCESS-ITEM-BREAK THRU 400-EXIT.
035100 
035200 300-EXIT.
035300     EXIT.
035400 
035500*        CONTROL BREAK ON (TYPE-ID, REGION-ID) - KEEPS ONLY
035600*        THE LAST (LATEST STAT-DATE) ROW SEEN FOR EACH REGION
035700*        WITHIN THE TYPE-ID GROUP, THEN FIRES THE ITEM-LEVEL
035800*        ANALYSIS WHEN TYPE-ID CHANGES
035900 320-BUFFER-LATEST-BY-REGION.
036000 
036100     IF SW-TYPE-ID NOT EQUAL TO WS-PREVIOUS-TYPE-ID
036200         PERFORM 330-COMMIT-PENDING-REGION THRU 330-EXIT
036300         PERFORM 400-PROCESS-ITEM-BREAK THRU 400-EXIT
036400         MOVE SW-TYPE-ID TO WS-PREVIOUS-TYPE-ID
036500         MOVE SW-REGION-ID TO WS-PREVIOUS-REGION-ID
036600         MOVE ZERO TO WS-REG-COUNT
036700         MOVE 'YES' TO WS-FIRST-REGION-ROW-SW
036800     ELSE
036900         IF SW-REGION-ID NOT EQUAL TO WS-PREVIOUS-REGION-ID
037000             PERFORM 330-COMMIT-PENDING-REGION THRU 330-EXIT
037100             MOVE SW-REGION-ID TO WS-PREVIOUS-REGION-ID
037200         END-IF
037300     END-IF.
037400     MOVE 'NO ' TO WS-FIRST-REGION-ROW-SW.
037500     MOVE SW-REGION-ID              TO WS-PEND-REGION-ID.
037600     MOVE SW-PERIOD-VWAP (THB-TIME-PERIOD)
037700                                    TO WS-PEND-VWAP.
037800     MOVE SW-PERIOD-VOLUME (THB-TIME-PERIOD)
037900                                    TO WS-PEND-VOLUME.
038000     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
038100 
038200 320-EXIT.
038300     EXIT.
038400 
038500*        MOVES THE PENDING (LATEST-SO-FAR) REGION ROW INTO
038600*        THE PERMANENT PER-TYPE-ID TABLE.  A NO-OP ON THE
038700*        VERY FIRST CALL OF A FRESH GROUP, WHERE NOTHING HAS
038800*        BEEN BUFFERED YET
038900 330-COMMIT-PENDING-REGION.
039000 
039100     IF FIRST-REGION-ROW
039200         GO TO 330-EXIT.
039300     ADD 1 TO WS-REG-COUNT.
039400     SET WS-REG-IX TO WS-REG-COUNT.
039500     MOVE WS-PEND-REGION-ID TO WS-REG-REGION-ID (WS-REG-IX).
039600     MOVE WS-PEND-VWAP      TO WS-REG-VWAP (WS-REG-IX).
039700     MOVE WS-PEND-VOLUME    TO WS-REG-VOLUME (WS-REG-IX).
039800 
039900 330-EXIT.
040000     EXIT.
040100 
040200*        DRIVES ONE ITEM'S FULL EVALUATION - USABLE-REGION
040300*        FILTER, MIN/MAX VWAP, THRESHOLD CHECKS, NAME LOOKUP
040400 400-PROCESS-ITEM-BREAK.
040500 
040600     IF WS-REG-COUNT = ZERO
040700         GO TO 400-EXIT.
040800     ADD 1 TO WS-ITEMS-EXAMINED-CTR.
040900     MOVE 'YES' TO WS-RESULT-OK-SW.
041000     PERFORM 420-FIND-USABLE-REGIONS THRU 420-EXIT.
041100     IF WS-USABLE-COUNT < 2
041200         MOVE 'NO ' TO WS-RESULT-OK-SW.
041300     IF RESULT-OK
041400         PERFORM 440-CHECK-THRESHOLDS THRU 440-EXIT.
041500     IF RESULT-OK
041600         PERFORM 450-LOOKUP-ITEM-NAME THRU 450-EXIT
041700         PERFORM 460-RELEASE-RESULT THRU 460-EXIT.
041800 
041900 400-EXIT.
042000     EXIT.
042100 
042200*        BUSINESS RULES - USABLE DATA POINT (VWAP>0 AND
042300*        VOLUME>0), MINIMUM REGIONS, AND MIN/MAX VWAP WITH
042400*        FIRST-ENCOUNTERED TIE-BREAK, ALL IN ONE PASS OF THE
042500*        REGION TABLE
042600 420-FIND-USABLE-REGIONS.
042700 
042800     MOVE ZERO TO WS-USABLE-COUNT.
042900     MOVE ZERO TO WS-LOW-VWAP WS-HIGH-VWAP.
043000     PERFORM 425-TEST-ONE-REGION THRU 425-EXIT
043100         VARYING WS-REG-IX FROM 1 BY 1
043200         UNTIL WS-REG-IX > WS-REG-COUNT.
043300 
043400 420-EXIT.
043500     EXIT.
043600 
043700 425-TEST-ONE-REGION.
043800 
043900     IF WS-REG-VWAP (WS-REG-IX) > ZERO
044000             AND WS-REG-VOLUME (WS-REG-IX) > ZERO
044100         ADD 1 TO WS-USABLE-COUNT
044200         IF WS-USABLE-COUNT = 1
044300             MOVE WS-REG-VWAP (WS-REG-IX)     TO WS-LOW-VWAP
044400             MOVE WS-REG-REGION-ID (WS-REG-IX) TO
044500                  WS-LOW-REGION-ID
044600             MOVE WS-REG-VOLUME (WS-REG-IX)    TO WS-LOW-VOLUME
044700             MOVE WS-REG-VWAP (WS-REG-IX)      TO WS-HIGH-VWAP
044800             MOVE WS-REG-REGION-ID (WS-REG-IX) TO
044900                  WS-HIGH-REGION-ID
045000             MOVE WS-REG-VOLUME (WS-REG-IX)    TO WS-HIGH-VOLUME
045100         ELSE
045200             IF WS-REG-VWAP (WS-REG-IX) < WS-LOW-VWAP
045300                 MOVE WS-REG-VWAP (WS-REG-IX)     TO WS-LOW-VWAP
045400                 MOVE WS-REG-REGION-ID (WS-REG-IX) TO
045500                      WS-LOW-REGION-ID
045600                 MOVE WS-REG-VOLUME (WS-REG-IX)    TO
045700                      WS-LOW-VOLUME
045800             END-IF
045900             IF WS-REG-VWAP (WS-REG-IX) > WS-HIGH-VWAP
046000                 MOVE WS-REG-VWAP (WS-REG-IX)     TO
046100                      WS-HIGH-VWAP
046200                 MOVE WS-REG-REGION-ID (WS-REG-IX) TO
046300                      WS-HIGH-REGION-ID
046400                 MOVE WS-REG-VOLUME (WS-REG-IX)    TO
046500                      WS-HIGH-VOLUME
046600             END-IF
046700         END-IF
046800     END-IF.
046900 
047000 425-EXIT.
047100     EXIT.
047200 
047300*        BUSINESS RULES - PRICE DIFFERENCE %, MINIMUM
047400*        DIFFERENCE THRESHOLD, MINIMUM MARKET SIZE (EITHER
047500*        SIDE CLEARS THE BAR)
047600 440-CHECK-THRESHOLDS.
047700 
047800     COMPUTE WS-PRICE-DIFF-PCT ROUNDED =
047900         (WS-HIGH-VWAP - WS-LOW-VWAP) / WS-LOW-VWAP * 100.
048000     IF WS-PRICE-DIFF-PCT < THB-MIN-DIFF-PCT
048100         MOVE 'NO ' TO WS-RESULT-OK-SW
048200         GO TO 440-EXIT.
048300     COMPUTE WS-LOW-MARKET-SIZE ROUNDED =
048400         WS-LOW-VWAP * WS-LOW-VOLUME.
048500     COMPUTE WS-HIGH-MARKET-SIZE ROUNDED =
048600         WS-HIGH-VWAP * WS-HIGH-VOLUME.
048700     IF WS-LOW-MARKET-SIZE < THB-MIN-MKT-SIZE-ISK
048800             AND WS-HIGH-MARKET-SIZE < THB-MIN-MKT-SIZE-ISK
048900         MOVE 'NO ' TO WS-RESULT-OK-SW.
049000 
049100 440-EXIT.
049200     EXIT.
049300 
049400*        LOOKS UP THE ITEM'S DISPLAY NAME IN THE ITEMTAB
049500*        TABLE - DEFAULTS TO "UNKNOWN ITEM" WHEN NOT FOUND
049600 450-LOOKUP-ITEM-NAME.
049700 
049800     SET IT-INDEX TO 1.
049900     SEARCH ALL IT-TABLE-ENTRY
050000         AT END
050100             MOVE 'Unknown Item' TO WS-ITEM-NAME
050200         WHEN IT-TYPE-ID (IT-INDEX) = WS-PREVIOUS-TYPE-ID
050300             MOVE IT-ITEM-NAME (IT-INDEX) TO WS-ITEM-NAME.
050400 
050500 450-EXIT.
050600     EXIT.
050700 
050800 460-RELEASE-RESULT.
050900 
051000     MOVE WS-PREVIOUS-TYPE-ID  TO THW-TYPE-ID.
051100     MOVE WS-ITEM-NAME         TO THW-ITEM-NAME.
051200     MOVE WS-LOW-REGION-ID     TO THW-LOW-REGION-ID.
051300     MOVE WS-LOW-VWAP          TO THW-LOW-PRICE.
051400     MOVE WS-HIGH-REGION-ID    TO THW-HIGH-REGION-ID.
051500     MOVE WS-HIGH-VWAP         TO THW-HIGH-PRICE.
051600     MOVE WS-PRICE-DIFF-PCT    TO THW-PRICE-DIFF-PCT.
051700     WRITE TH-WORK-RECORD.
051800     ADD 1 TO WS-ITEMS-WRITTEN-CTR.
051900 
052000 460-EXIT.
052100     EXIT.
052200 
052300*        FINAL SORT - REORDERS THE SURVIVOR FILE DESCENDING
052400*        BY PRICE-DIFF-PCT FOR THE PUBLISHED THBRSLT FILE
052500 500-FINAL-SORT.
052600 
052700     CLOSE TH-WORK-FILE.
052800     OPEN INPUT TH-WORK-FILE.
052900     SORT TH-SORT2-FILE
053000         ON DESCENDING KEY SW2-PRICE-DIFF-PCT
053100         USING TH-WORK-FILE
053200         GIVING TH-OUTPUT-FILE.
053300 
053400 500-EXIT.
053500     EXIT.
053600 
053700 550-DISPLAY-PROG-DIAG.
053800 
053900     DISPLAY '****     TRADEHUB RUNNING   ****'.
054000     MOVE 'STATISTICS ROWS READ                         '  TO
054100          DISP-MESSAGE.
054200     MOVE WS-READ-CTR TO DISP-VALUE.
054300     DISPLAY DISPLAY-LINE.
054400     MOVE 'STATISTICS ROWS RELEASED TO SORT             '  TO
054500          DISP-MESSAGE.
054600     MOVE WS-REL-CTR TO DISP-VALUE.
054700     DISPLAY DISPLAY-LINE.
054800     MOVE 'ITEM GROUPS EXAMINED                         '  TO
054900          DISP-MESSAGE.
055000     MOVE WS-ITEMS-EXAMINED-CTR TO DISP-VALUE.
055100     DISPLAY DISPLAY-LINE.
055200     MOVE 'RESULT RECORDS WRITTEN TO THBRSLT            '  TO
055300          DISP-MESSAGE.
055400     MOVE WS-ITEMS-WRITTEN-CTR TO DISP-VALUE.
055500     DISPLAY DISPLAY-LINE.
055600     DISPLAY '****     TRADEHUB EOJ       ****'.
055700 
055800 550-EXIT.
055900     EXIT.
056000 
056100 800-READ-INPUT-FILE.
056200 
056300     READ MS-INPUT-FILE INTO MARKET-STATISTICS-RECORD
056400         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
056500         GO TO 800-EXIT.
056600     ADD 1 TO WS-READ-CTR.
056700 
056800 800-EXIT.
056900     EXIT.
057000 
057100 900-RETURN-SRTD-REC.
057200 
057300     RETURN TH-SORT-FILE
057400         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW.
057500 
057600 900-EXIT.
057700     EXIT.
