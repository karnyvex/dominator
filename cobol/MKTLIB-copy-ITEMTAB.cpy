000100******************************************************************
000200*                                                                *
000300*   ITEMTAB  --  ITEM NAME LOOKUP TABLE                          *
000400*                                                                *
000500*   IN-MEMORY IMAGE OF THE ITEM-NAMES FILE (DD ITEMNAM), LOADED  *
000600*   ONCE AT START-UP BY EACH PROGRAM THAT NEEDS TO DECORATE AN   *
000700*   OUTPUT RECORD WITH A DISPLAY NAME.  TABLE IS BUILT IN        *
000800*   ASCENDING TYPE-ID ORDER (THE EXTRACT JOB ALREADY SORTS THE   *
000900*   FEED) SO SEARCH ALL CAN BE USED - A STRAIGHT SEQUENTIAL      *
001000*   SEARCH OF 30,000+ ITEM TYPES PER LOOKUP WAS TOO SLOW ONCE    *
001100*   THE TRADEHUB SCAN WENT LIVE (SEE ORIG-1140 BELOW).           *
001200*                                                                *
001300******************************************************************
001400*  HISTORY OF CHANGE
001500*  ----------------------------------------------------------
001600*  09/03/95  R.OKONKWO   ORIG-0714  INITIAL LAYOUT
001700*  06/22/97  T.WOZNIAK   ORIG-1140  CONVERTED FROM SEQUENTIAL
001800*                                   SCAN TO SEARCH ALL - RAN
001900*                                   TOO LONG AGAINST TRADEHUB
002000******************************************************************
002100 01  ITEM-NAME-TABLE-AREA.
002200     05  IT-TABLE-COUNT           PIC 9(7) COMP.
002300     05  FILLER                   PIC X(4).
002400     05  IT-TABLE-ENTRY OCCURS 20000 TIMES
002500             ASCENDING KEY IS IT-TYPE-ID
002600             INDEXED BY IT-INDEX.
002700*            ITEM TYPE ID - THE TABLE'S SEARCH KEY
002800         10  IT-TYPE-ID               PIC 9(9).
002900*            HUMAN-READABLE ITEM NAME
003000         10  IT-ITEM-NAME             PIC X(100).
003100         10  FILLER                   PIC X(9).
